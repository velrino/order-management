000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.    ORDBATCH.
000130 AUTHOR.        R. HALVORSEN.
000140 INSTALLATION.  WHOLESALE DISTRIBUTION SYSTEMS GROUP.
000150 DATE-WRITTEN.  03/15/89.
000160 DATE-COMPILED. 03/15/89.
000170 SECURITY.      NON-CONFIDENTIAL.
000180******************************************************************
000190*    ORDBATCH  -  WHOLESALE ORDER / PARTNER CREDIT LEDGER BATCH
000200*
000210*    DRIVES OFF TRANSACTION-FILE, ONE CARD PER REQUESTED ACTION
000220*    (CREATE-ORDER, APPROVE-ORDER, CANCEL-ORDER, CREATE-PARTNER).
000230*    PARTNER-FILE, ORDER-FILE AND ORDER-ITEM-FILE ARE LOADED
000240*    WHOLE INTO WORKING STORAGE AT START OF RUN, UPDATED IN
000250*    PLACE, AND REWRITTEN AT END OF RUN -- OUR SEQUENTIAL FILES
000260*    CARRY NO INDEX, SO THIS TABLE LOAD/REWRITE IS THE BATCH
000270*    STAND-IN FOR KEYED RANDOM ACCESS.  REJECTED TRANSACTIONS
000280*    ARE LOGGED TO ERROR-LOG-FILE AND THE RUN CONTINUES; ONLY A
000290*    SYSTEM-LEVEL FAILURE (BAD FILE STATUS ON OPEN/REWRITE)
000300*    ABENDS THE JOB.
000310******************************************************************
000320*                     C H A N G E   L O G
000330******************************************************************
000340*    03-89  R.HALVORSEN   INITIAL VERSION -  CREATE/APPROVE/
000350*                         CANCEL ORDER, PARTNER CREDIT LEDGER
000360*    09-89  R.HALVORSEN   ADDED 5200-CREATE-PARTNER FOR PARTNER
000370*                         ONBOARDING, TICKET BR-0209
000380*    04-91  D.PRZYBYLSKI  CANCEL OF A PENDING ORDER NO LONGER
000390*                         RESTORES CREDIT -- CREDIT WAS NEVER
000400*                         DEBITED TWICE, MATCHES LEDGER RULE,
000410*                         TICKET BR-0644
000420*    07-93  R.HALVORSEN   FIX: 5100-RESTORE-CREDIT WAS ALLOWING
000430*                         AVAILABLE-CREDIT TO EXCEED CREDIT-LIMIT
000440*                         ON A DOUBLE-CANCEL RERUN, ADDED CLAMP,
000450*                         TICKET BR-0812
000460*    03-96  T.OKAFOR      PARTNER TABLE SIZE INCREASED 500 TO
000470*                         1000 ENTRIES, REQ 1140
000480*    07-96  T.OKAFOR      ORDER-ITEM TOTAL NOW COMPUTED ROUNDED,
000490*                         PENNY DRIFT ON LARGE ORDERS, BR-4471
000500*    11-98  B.WEISS       Y2K PHASE 1 - CREATED-AT/UPDATED-AT
000510*                         REBUILT AS FULL ISO-8601 STAMPS WITH
000520*                         HARD-CODED "20" CENTURY IN
000530*                         780-BUILD-TIMESTAMP, 2-DIGIT YEAR
000540*                         FIELDS RETIRED FROM ALL OUTPUT RECORDS
000550*    02-99  B.WEISS       Y2K PHASE 2 - REGRESSION FIX, RUN DATE
000560*                         ON ERROR LOG WAS STILL SHOWING 19XX,
000570*                         TICKET Y2K-0031
000580*    05-02  T.OKAFOR      ORDER TABLE SIZE INCREASED 1500 TO
000590*                         3000 ENTRIES, VOLUME GROWTH REQ 2203
000600*    09-05  L.FERRANTE    ADDED WS-RETURN-CODE 88-LEVELS SO
000610*                         DRIVER JOBS CAN DISTINGUISH NOT-FOUND
000620*                         FROM A BUSINESS-RULE REJECT, REQ 2570
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-390.
000680 OBJECT-COMPUTER. IBM-390.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS WS-RERUN-MODE-ON
000720                                OFF STATUS IS WS-RERUN-MODE-OFF
000730     CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT PARTNER-FILE
000780            ASSIGN       TO PARTNR
000790            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE  IS SEQUENTIAL
000810            FILE STATUS  IS WS-PARTNER-FILE-STATUS.
000820
000830     SELECT ORDER-FILE
000840            ASSIGN       TO ORDRFL
000850            ORGANIZATION IS SEQUENTIAL
000860            ACCESS MODE  IS SEQUENTIAL
000870            FILE STATUS  IS WS-ORDER-FILE-STATUS.
000880
000890     SELECT ORDER-ITEM-FILE
000900            ASSIGN       TO ORDITM
000910            ORGANIZATION IS SEQUENTIAL
000920            ACCESS MODE  IS SEQUENTIAL
000930            FILE STATUS  IS WS-ORDER-ITEM-FILE-STATUS.
000940
000950     SELECT TRANSACTION-FILE
000960            ASSIGN       TO TRANIN
000970            ORGANIZATION IS SEQUENTIAL
000980            ACCESS MODE  IS SEQUENTIAL
000990            FILE STATUS  IS WS-TRANSACTION-FILE-STATUS.
001000
001010     SELECT ERROR-LOG-FILE
001020            ASSIGN       TO ERRLOG
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            ACCESS MODE  IS SEQUENTIAL
001050            FILE STATUS  IS WS-ERROR-LOG-FILE-STATUS.
001060
001070 DATA DIVISION.
001080 FILE SECTION.
001090
001100 FD  PARTNER-FILE
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 160 CHARACTERS
001140     BLOCK CONTAINS 0 RECORDS
001150     DATA RECORD IS PTNR-RECORD.
001160     COPY PTNRREC.
001170
001180 FD  ORDER-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 150 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS ORDR-RECORD.
001240     COPY ORDDREC.
001250
001260 FD  ORDER-ITEM-FILE
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 100 CHARACTERS
001300     BLOCK CONTAINS 0 RECORDS
001310     DATA RECORD IS ORIT-RECORD.
001320     COPY ORDIREC.
001330
001340 FD  TRANSACTION-FILE
001350     RECORDING MODE IS F
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 760 CHARACTERS
001380     BLOCK CONTAINS 0 RECORDS
001390     DATA RECORD IS TRNX-RECORD.
001400     COPY TRNXREC.
001410
001420 FD  ERROR-LOG-FILE
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE OMITTED
001450     RECORD CONTAINS 194 CHARACTERS
001460     DATA RECORD IS ERRL-LINE.
001470     COPY ERRLREC.
001480
001490 WORKING-STORAGE SECTION.
001500
001510 01  FILE-STATUS-CODES.
001520     05  WS-PARTNER-FILE-STATUS      PIC X(2).
001530         88  WS-PARTNER-FILE-OK          VALUE "00".
001540         88  WS-PARTNER-FILE-EOF         VALUE "10".
001550     05  WS-ORDER-FILE-STATUS        PIC X(2).
001560         88  WS-ORDER-FILE-OK            VALUE "00".
001570         88  WS-ORDER-FILE-EOF           VALUE "10".
001580     05  WS-ORDER-ITEM-FILE-STATUS   PIC X(2).
001590         88  WS-ORDER-ITEM-FILE-OK       VALUE "00".
001600         88  WS-ORDER-ITEM-FILE-EOF      VALUE "10".
001610     05  WS-TRANSACTION-FILE-STATUS  PIC X(2).
001620         88  WS-TRANSACTION-FILE-OK      VALUE "00".
001630         88  WS-TRANSACTION-FILE-EOF     VALUE "10".
001640     05  WS-ERROR-LOG-FILE-STATUS    PIC X(2).
001650         88  WS-ERROR-LOG-FILE-OK        VALUE "00".
001660
001670 01  WS-RETURN-CODE                  PIC 9(2)  COMP.
001680     88  WS-RC-SUCCESS                   VALUE 00.
001690     88  WS-RC-NOT-FOUND                 VALUE 04.
001700     88  WS-RC-BUSINESS-RULE             VALUE 08.
001710     88  WS-RC-SYSTEM-ERROR               VALUE 12.
001720
001730 01  WS-CONTROL-SWITCHES.
001740     05  WS-EOF-TRANSACTION-SW       PIC X(1)  VALUE "N".
001750         88  WS-EOF-TRANSACTION          VALUE "Y".
001760     05  WS-FOUND-SW                 PIC X(1)  VALUE "N".
001770         88  WS-ROW-FOUND                VALUE "Y".
001780     05  WS-RERUN-MODE-ON            PIC X(1).
001790     05  WS-RERUN-MODE-OFF           PIC X(1).
001800
001810 01  PARA-NAME                       PIC X(40).
001820 01  WS-REJECT-REASON                PIC X(60).
001830
001840 01  WS-TABLE-COUNTS.
001850     05  WS-PARTNER-COUNT            PIC 9(4)  COMP.
001860     05  WS-ORDER-COUNT              PIC 9(4)  COMP.
001870     05  WS-ORDER-ITEM-COUNT         PIC 9(5)  COMP.
001880
001890 01  WS-WORK-SUBSCRIPTS.
001900     05  WS-PARTNER-SUB              PIC 9(4)  COMP.
001910     05  WS-ORDER-SUB                PIC 9(4)  COMP.
001920     05  WS-ORDER-ITEM-SUB           PIC 9(5)  COMP.
001930     05  WS-SAVE-PARTNER-SUB         PIC 9(4)  COMP.
001940     05  WS-SAVE-ORDER-SUB           PIC 9(4)  COMP.
001950     05  WS-SAVE-ORDER-STATUS        PIC X(10).
001960     05  WS-LINE-SUB                 PIC 9(2)  COMP.
001970     05  WS-NEXT-ITEM-ID             PIC 9(9)  COMP.
001980
001990 01  WS-CALC-FIELDS.
002000     05  WS-CALC-LINE-TOTAL          PIC S9(10)V99 COMP-3.
002010     05  WS-CALC-ORDER-TOTAL         PIC S9(10)V99 COMP-3.
002020     05  WS-CALC-AMOUNT              PIC S9(10)V99 COMP-3.
002030     05  WS-CALC-NEW-AVAILABLE       PIC S9(10)V99 COMP-3.
002040
002050 01  WS-TRAN-COUNTS.
002060     05  WS-TRAN-READ-CNT            PIC 9(6)  COMP-3.
002070     05  WS-TRAN-ACCEPT-CNT          PIC 9(6)  COMP-3.
002080     05  WS-TRAN-REJECT-CNT          PIC 9(6)  COMP-3.
002090
002100 01  WS-CURRENT-DATE-TIME.
002110     05  WS-CDT-DATE.
002120         10  WS-CDT-YY               PIC 9(2).
002130         10  WS-CDT-MM               PIC 9(2).
002140         10  WS-CDT-DD               PIC 9(2).
002150     05  WS-CDT-TIME.
002160         10  WS-CDT-HH               PIC 9(2).
002170         10  WS-CDT-MIN              PIC 9(2).
002180         10  WS-CDT-SS               PIC 9(2).
002190         10  WS-CDT-HTH              PIC 9(2).
002200 01  WS-TIMESTAMP-OUT                PIC X(26).
002210*
002220*    ALTERNATE VIEW OF WS-CURRENT-DATE-TIME USED WHEN ONLY THE
002230*    RUN DATE (NO TIME) IS NEEDED, E.G. THE ERROR LOG HEADING.
002240 01  WS-CDT-DATE-ONLY REDEFINES WS-CURRENT-DATE-TIME.
002250     05  WS-CDO-DATE                 PIC X(6).
002260     05  FILLER                      PIC X(8).
002270
002280 01  WS-PARTNER-TABLE.
002290     05  WS-PARTNER-ENTRY OCCURS 1000 TIMES
002300                          INDEXED BY WS-PARTNER-IDX.
002310         COPY PTNRREC.
002320
002330 01  WS-ORDER-TABLE.
002340     05  WS-ORDER-ENTRY OCCURS 3000 TIMES
002350                        INDEXED BY WS-ORDER-IDX.
002360         COPY ORDDREC.
002370
002380 01  WS-ORDER-ITEM-TABLE.
002390     05  WS-ORDER-ITEM-ENTRY OCCURS 9000 TIMES
002400                             INDEXED BY WS-ORDER-ITEM-IDX.
002410         COPY ORDIREC.
002420
002430 01  WS-TRAN-ITEM-BUILD.
002440     05  WS-TIB-ORDER-ID             PIC X(36).
002450
002460 LINKAGE SECTION.
002470
002480 PROCEDURE DIVISION.
002490
002491 MAIN-PROGRAM-PROC.
002492     PERFORM 000-SETUP-RTN THRU 000-EXIT.
002493     PERFORM 100-MAIN-PROC THRU 100-EXIT.
002494     PERFORM 840-REWRITE-PARTNER-FILE THRU 840-EXIT.
002495     PERFORM 850-REWRITE-ORDER-FILES THRU 850-EXIT.
002496     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002497     STOP RUN.
002498 MAIN-PROGRAM-EXIT.
002499     EXIT.
002500
002501 000-SETUP-RTN.
002510     DISPLAY "ORDBATCH: START OF RUN".
002520     MOVE "000-SETUP-RTN" TO PARA-NAME.
002530     IF WS-RERUN-MODE-ON = "1"
002540         DISPLAY "ORDBATCH: UPSI-0 SET - TEST RERUN MODE"
002550     END-IF.
002560     MOVE ZERO TO WS-TRAN-READ-CNT WS-TRAN-ACCEPT-CNT
002570                  WS-TRAN-REJECT-CNT.
002580     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002590     PERFORM 810-LOAD-PARTNER-TABLE THRU 810-EXIT.
002600     PERFORM 820-LOAD-ORDER-TABLE THRU 820-EXIT.
002610     PERFORM 830-LOAD-ORDER-ITEM-TABLE THRU 830-EXIT.
002620 000-EXIT.
002630     EXIT.
002640
002650 100-MAIN-PROC.
002660     MOVE "100-MAIN-PROC" TO PARA-NAME.
002670     PERFORM 200-READ-TRANSACTION THRU 200-EXIT.
002680     PERFORM 120-PROCESS-ONE-TRAN THRU 120-EXIT
002685         UNTIL WS-EOF-TRANSACTION.
002690 100-EXIT.
002700     EXIT.
002710*
002720******************************************************************
002730*    120-PROCESS-ONE-TRAN  --  DISPATCH ONE TRANSACTION-FILE
002740*    RECORD BY TRNX-FUNCTION-CODE, LOG THE RESULT, AND READ THE
002750*    NEXT RECORD.  DRIVEN FROM 100-MAIN-PROC'S PERFORM ... THRU
002760*    ... UNTIL SO THE MAIN LOOP ITSELF STAYS A ONE-LINE STATEMENT.
002770*    ADDED 09-05, L.FERRANTE, REQ 2570 (SPLIT OUT OF 100-MAIN-PROC
002780*    WHEN THE DISPATCH LOGIC OUTGREW AN INLINE PERFORM ... UNTIL).
002790******************************************************************
002800 120-PROCESS-ONE-TRAN.
002810     MOVE "120-PROCESS-ONE-TRAN" TO PARA-NAME.
002820     ADD 1 TO WS-TRAN-READ-CNT.
002830     MOVE ZERO TO WS-RETURN-CODE.
002840     MOVE SPACES TO WS-REJECT-REASON.
002850     EVALUATE TRUE
002860         WHEN TRNX-IS-CREATE-ORDER
002870             PERFORM 1000-CREATE-ORDER THRU 1000-EXIT
002880         WHEN TRNX-IS-APPROVE-ORDER
002890             PERFORM 2000-APPROVE-ORDER THRU 2000-EXIT
002900         WHEN TRNX-IS-CANCEL-ORDER
002910             PERFORM 3000-CANCEL-ORDER THRU 3000-EXIT
002920         WHEN TRNX-IS-CREATE-PARTNER
002930             PERFORM 5200-CREATE-PARTNER THRU 5200-EXIT
002940         WHEN OTHER
002950             MOVE 08 TO WS-RETURN-CODE
002960             MOVE "UNRECOGNIZED FUNCTION CODE ON TRANSACTION"
002965                 TO WS-REJECT-REASON
002970     END-EVALUATE.
002975     IF WS-RC-SUCCESS
002980         ADD 1 TO WS-TRAN-ACCEPT-CNT
002985     ELSE
002986         ADD 1 TO WS-TRAN-REJECT-CNT
002987         PERFORM 9000-WRITE-ERROR-LOG THRU 9000-EXIT
002988     END-IF.
002989     IF WS-RC-SYSTEM-ERROR
002990         GO TO 9900-ERROR-RTN
002991     END-IF.
002992     PERFORM 200-READ-TRANSACTION THRU 200-EXIT.
002993 120-EXIT.
002994     EXIT.
002995
003000 200-READ-TRANSACTION.
003010     MOVE "200-READ-TRANSACTION" TO PARA-NAME.
003020     READ TRANSACTION-FILE
003030         AT END
003040             MOVE "Y" TO WS-EOF-TRANSACTION-SW
003050     END-READ.
003060 200-EXIT.
003070     EXIT.
003080
003090******************************************************************
003100*    1000-CREATE-ORDER  --  ORDERSERVICE CREATE ORDER
003110******************************************************************
003120 1000-CREATE-ORDER.
003130     MOVE "1000-CREATE-ORDER" TO PARA-NAME.
003140     PERFORM 780-BUILD-TIMESTAMP THRU 780-EXIT.
003150     PERFORM 1050-FIND-PARTNER-ROW THRU 1050-EXIT.
003160     IF NOT WS-ROW-FOUND
003170         MOVE 04 TO WS-RETURN-CODE
003180         STRING "PARTNER NOT FOUND: " TRNX-PARTNER-ID
003190             DELIMITED BY SIZE INTO WS-REJECT-REASON
003200         GO TO 1000-EXIT
003210     END-IF.
003220     PERFORM 1100-BUILD-ORDER-ITEMS THRU 1100-EXIT.
003230     IF NOT WS-RC-SUCCESS
003240         GO TO 1000-EXIT
003250     END-IF.
003260     IF PTNR-AVAILABLE-CREDIT(WS-PARTNER-SUB) < WS-CALC-ORDER-TOTAL
003290         MOVE 08 TO WS-RETURN-CODE
003300         STRING "INSUFFICIENT CREDIT AVAILABLE FOR PARTNER: "
003310             TRNX-PARTNER-ID
003320             DELIMITED BY SIZE INTO WS-REJECT-REASON
003330         GO TO 1000-EXIT
003340     END-IF.
003350     MOVE WS-CALC-ORDER-TOTAL TO WS-CALC-AMOUNT.
003360     PERFORM 5000-DEBIT-CREDIT THRU 5000-EXIT.
003370     IF NOT WS-RC-SUCCESS
003380         GO TO 1000-EXIT
003390     END-IF.
003391     PERFORM 1120-COMMIT-ORDER-ITEMS THRU 1120-EXIT.
003400     ADD 1 TO WS-ORDER-COUNT.
003410     SET WS-ORDER-IDX TO WS-ORDER-COUNT.
003420     MOVE TRNX-TRAN-ID       TO ORDR-ORDER-ID(WS-ORDER-IDX).
003430     MOVE TRNX-PARTNER-ID    TO ORDR-PARTNER-ID(WS-ORDER-IDX).
003440     MOVE "PENDING"          TO ORDR-ORDER-STATUS(WS-ORDER-IDX).
003450     MOVE WS-CALC-ORDER-TOTAL
003460                             TO ORDR-TOTAL-AMOUNT(WS-ORDER-IDX).
003470     MOVE WS-TIMESTAMP-OUT   TO ORDR-CREATED-AT(WS-ORDER-IDX).
003480     MOVE WS-TIMESTAMP-OUT   TO ORDR-UPDATED-AT(WS-ORDER-IDX).
003490     MOVE TRNX-ITEM-COUNT    TO ORDR-ITEM-COUNT(WS-ORDER-IDX).
003500     MOVE ZERO TO WS-RETURN-CODE.
003510 1000-EXIT.
003520     EXIT.
003530
003540 1050-FIND-PARTNER-ROW.
003550     MOVE "1050-FIND-PARTNER-ROW" TO PARA-NAME.
003560     MOVE "N" TO WS-FOUND-SW.
003570     PERFORM VARYING WS-PARTNER-SUB FROM 1 BY 1
003580             UNTIL WS-PARTNER-SUB > WS-PARTNER-COUNT
003590         IF PTNR-PARTNER-ID(WS-PARTNER-SUB) = TRNX-PARTNER-ID
003600             MOVE "Y" TO WS-FOUND-SW
003610             GO TO 1050-EXIT
003620         END-IF
003630     END-PERFORM.
003650 1050-EXIT.
003660     EXIT.
003670
003680******************************************************************
003690*    1100-BUILD-ORDER-ITEMS  --  COMPUTE LINE TOTALS AND SUM
003700*    THE ORDER TOTAL.  AN ORDER WITH ZERO ITEMS IS VALID; THE
003710*    TOTAL IS SIMPLY LEFT AT ZERO (BR-0000, ORIGINAL RULE).
003720******************************************************************
003730 1100-BUILD-ORDER-ITEMS.
003740     MOVE "1100-BUILD-ORDER-ITEMS" TO PARA-NAME.
003750     MOVE ZERO TO WS-CALC-ORDER-TOTAL.
003760     MOVE ZERO TO WS-LINE-SUB.
003770     PERFORM VARYING WS-LINE-SUB FROM 1 BY 1
003780             UNTIL WS-LINE-SUB > TRNX-ITEM-COUNT
003790         IF TRNX-ITEM-QUANTITY(WS-LINE-SUB) NOT > ZERO
003800             MOVE 08 TO WS-RETURN-CODE
003810             MOVE "ITEM QUANTITY MUST BE A POSITIVE INTEGER"
003820                 TO WS-REJECT-REASON
003830             GO TO 1100-EXIT
003840         END-IF
003850         IF TRNX-ITEM-UNIT-PRICE(WS-LINE-SUB) NOT > ZERO
003860             MOVE 08 TO WS-RETURN-CODE
003870             MOVE "ITEM UNIT PRICE MUST BE POSITIVE"
003880                 TO WS-REJECT-REASON
003890             GO TO 1100-EXIT
003900         END-IF
003910         COMPUTE WS-CALC-LINE-TOTAL ROUNDED =
003920             TRNX-ITEM-QUANTITY(WS-LINE-SUB) *
003930             TRNX-ITEM-UNIT-PRICE(WS-LINE-SUB)
003940         ADD WS-CALC-LINE-TOTAL TO WS-CALC-ORDER-TOTAL
003950     END-PERFORM.
003960     MOVE ZERO TO WS-RETURN-CODE.
003970 1100-EXIT.
003980     EXIT.
003990
004000******************************************************************
004010*    1120-COMMIT-ORDER-ITEMS  --  APPEND THE VALIDATED LINE
004020*    ITEMS TO THE ORDER-ITEM TABLE.  CALLED ONLY AFTER THE
004030*    CREDIT CHECK AND DEBIT HAVE BOTH SUCCEEDED, SO A REJECTED
004040*    ORDER NEVER LEAVES ORPHAN ITEM ROWS BEHIND.
004050******************************************************************
004060 1120-COMMIT-ORDER-ITEMS.
004070     MOVE "1120-COMMIT-ORDER-ITEMS" TO PARA-NAME.
004080     PERFORM VARYING WS-LINE-SUB FROM 1 BY 1
004090             UNTIL WS-LINE-SUB > TRNX-ITEM-COUNT
004100         COMPUTE WS-CALC-LINE-TOTAL ROUNDED =
004110             TRNX-ITEM-QUANTITY(WS-LINE-SUB) *
004120             TRNX-ITEM-UNIT-PRICE(WS-LINE-SUB)
004130         ADD 1 TO WS-ORDER-ITEM-COUNT
004140         SET WS-ORDER-ITEM-IDX TO WS-ORDER-ITEM-COUNT
004150         ADD 1 TO WS-NEXT-ITEM-ID
004160         MOVE WS-NEXT-ITEM-ID    TO
004170                 ORIT-ITEM-ID(WS-ORDER-ITEM-IDX)
004180         MOVE TRNX-TRAN-ID       TO
004190                 ORIT-ORDER-ID(WS-ORDER-ITEM-IDX)
004200         MOVE TRNX-ITEM-PRODUCT-ID(WS-LINE-SUB) TO
004210                 ORIT-PRODUCT-ID(WS-ORDER-ITEM-IDX)
004220         MOVE TRNX-ITEM-QUANTITY(WS-LINE-SUB)   TO
004230                 ORIT-QUANTITY(WS-ORDER-ITEM-IDX)
004240         MOVE TRNX-ITEM-UNIT-PRICE(WS-LINE-SUB) TO
004250                 ORIT-UNIT-PRICE(WS-ORDER-ITEM-IDX)
004260         MOVE WS-CALC-LINE-TOTAL TO
004270                 ORIT-TOTAL-PRICE(WS-ORDER-ITEM-IDX)
004280     END-PERFORM.
004290 1120-EXIT.
004300     EXIT.
004310
004311******************************************************************
004312*    2000-APPROVE-ORDER  --  ORDERSERVICE APPROVE ORDER
004313******************************************************************
004314 2000-APPROVE-ORDER.
004315     MOVE "2000-APPROVE-ORDER" TO PARA-NAME.
004316     PERFORM 780-BUILD-TIMESTAMP THRU 780-EXIT.
004317     PERFORM 1150-FIND-ORDER-ROW THRU 1150-EXIT.
004318     IF NOT WS-ROW-FOUND
004319         MOVE 04 TO WS-RETURN-CODE
004320         STRING "ORDER NOT FOUND: " TRNX-AC-ORDER-ID
004321             DELIMITED BY SIZE INTO WS-REJECT-REASON
004322         GO TO 2000-EXIT
004323     END-IF.
004324     IF NOT ORDR-ST-PENDING(WS-ORDER-SUB)
004325         MOVE 08 TO WS-RETURN-CODE
004326         STRING "ORDER CANNOT BE APPROVED IN CURRENT STATUS: "
004327             ORDR-ORDER-STATUS(WS-ORDER-SUB)
004328             DELIMITED BY SIZE INTO WS-REJECT-REASON
004329         GO TO 2000-EXIT
004330     END-IF.
004331     MOVE ORDR-PARTNER-ID(WS-ORDER-SUB) TO TRNX-PARTNER-ID.
004332     PERFORM 1050-FIND-PARTNER-ROW THRU 1050-EXIT.
004333     IF NOT WS-ROW-FOUND
004334         MOVE 04 TO WS-RETURN-CODE
004335         STRING "PARTNER NOT FOUND: " TRNX-PARTNER-ID
004336             DELIMITED BY SIZE INTO WS-REJECT-REASON
004337         GO TO 2000-EXIT
004338     END-IF.
004339     MOVE ORDR-TOTAL-AMOUNT(WS-ORDER-SUB) TO WS-CALC-AMOUNT.
004340     PERFORM 5000-DEBIT-CREDIT THRU 5000-EXIT.
004341     IF NOT WS-RC-SUCCESS
004342         GO TO 2000-EXIT
004343     END-IF.
004344     MOVE "APPROVED" TO ORDR-ORDER-STATUS(WS-ORDER-SUB).
004345     MOVE WS-TIMESTAMP-OUT TO ORDR-UPDATED-AT(WS-ORDER-SUB).
004346     MOVE ZERO TO WS-RETURN-CODE.
004347 2000-EXIT.
004348     EXIT.
004349
004540 1150-FIND-ORDER-ROW.
004550     MOVE "1150-FIND-ORDER-ROW" TO PARA-NAME.
004560     MOVE "N" TO WS-FOUND-SW.
004570     PERFORM VARYING WS-ORDER-SUB FROM 1 BY 1
004580             UNTIL WS-ORDER-SUB > WS-ORDER-COUNT
004590         IF ORDR-ORDER-ID(WS-ORDER-SUB) = TRNX-AC-ORDER-ID
004600             MOVE "Y" TO WS-FOUND-SW
004610             GO TO 1150-EXIT
004620         END-IF
004630     END-PERFORM.
004650 1150-EXIT.
004660     EXIT.
004670
004680******************************************************************
004690*    3000-CANCEL-ORDER  --  ORDERSERVICE CANCEL ORDER
004700*
004710*    04-91 D.PRZYBYLSKI: CREDIT IS RESTORED FOR ANY STATUS OTHER
004720*    THAN PENDING (APPROVED, PROCESSING, SHIPPED ALL DEBITED
004730*    CREDIT AT APPROVAL TIME).  A PENDING ORDER HAD ITS CREDIT
004740*    DEBITED AT CREATE TIME ONLY AND DOES NOT FLOW BACK THROUGH
004750*    THIS RESTORE PATH.  TICKET BR-0644.
004751******************************************************************
004760 3000-CANCEL-ORDER.
004770     MOVE "3000-CANCEL-ORDER" TO PARA-NAME.
004780     PERFORM 780-BUILD-TIMESTAMP THRU 780-EXIT.
004790     PERFORM 1150-FIND-ORDER-ROW THRU 1150-EXIT.
004800     IF NOT WS-ROW-FOUND
004810         MOVE 04 TO WS-RETURN-CODE
004820         STRING "ORDER NOT FOUND: " TRNX-AC-ORDER-ID
004830             DELIMITED BY SIZE INTO WS-REJECT-REASON
004840         GO TO 3000-EXIT
004850     END-IF.
004860     IF ORDR-ST-DELIVERED(WS-ORDER-SUB)
004870            OR ORDR-ST-CANCELLED(WS-ORDER-SUB)
004880         MOVE 08 TO WS-RETURN-CODE
004890         STRING "ORDER CANNOT BE CANCELLED IN CURRENT STATUS: "
004900             ORDR-ORDER-STATUS(WS-ORDER-SUB)
004910             DELIMITED BY SIZE INTO WS-REJECT-REASON
004920         GO TO 3000-EXIT
004930     END-IF.
004940     MOVE ORDR-ORDER-STATUS(WS-ORDER-SUB) TO WS-SAVE-ORDER-STATUS.
004950     MOVE WS-ORDER-SUB TO WS-SAVE-ORDER-SUB.
004960     IF WS-SAVE-ORDER-STATUS NOT = "PENDING"
004970         MOVE ORDR-PARTNER-ID(WS-SAVE-ORDER-SUB)
004980                                          TO TRNX-PARTNER-ID
004990         MOVE ORDR-TOTAL-AMOUNT(WS-SAVE-ORDER-SUB)
005000                                          TO WS-CALC-AMOUNT
005010         PERFORM 5100-RESTORE-CREDIT THRU 5100-EXIT
005020         IF NOT WS-RC-SUCCESS
005030             GO TO 3000-EXIT
005040         END-IF
005050     END-IF.
005060     MOVE "CANCELLED" TO ORDR-ORDER-STATUS(WS-SAVE-ORDER-SUB).
005070     MOVE WS-TIMESTAMP-OUT TO ORDR-UPDATED-AT(WS-SAVE-ORDER-SUB).
005080     MOVE ZERO TO WS-RETURN-CODE.
005090 3000-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*    5000-DEBIT-CREDIT  --  PARTNERSERVICE DEBIT CREDIT
005140******************************************************************
005150 5000-DEBIT-CREDIT.
005160     MOVE "5000-DEBIT-CREDIT" TO PARA-NAME.
005170     IF PTNR-AVAILABLE-CREDIT(WS-PARTNER-SUB) < WS-CALC-AMOUNT
005180         MOVE 08 TO WS-RETURN-CODE
005190         STRING "INSUFFICIENT CREDIT AVAILABLE FOR PARTNER: "
005200             PTNR-PARTNER-ID(WS-PARTNER-SUB)
005210             DELIMITED BY SIZE INTO WS-REJECT-REASON
005220         GO TO 5000-EXIT
005230     END-IF.
005240     SUBTRACT WS-CALC-AMOUNT
005250         FROM PTNR-AVAILABLE-CREDIT(WS-PARTNER-SUB).
005260     MOVE WS-TIMESTAMP-OUT TO PTNR-UPDATED-AT(WS-PARTNER-SUB).
005270     MOVE ZERO TO WS-RETURN-CODE.
005280 5000-EXIT.
005290     EXIT.
005300
005310******************************************************************
005320*    5100-RESTORE-CREDIT  --  PARTNERSERVICE RESTORE CREDIT
005330*
005340*    07-93 R.HALVORSEN: CLAMP ADDED SO A DOUBLE-CANCEL RERUN
005350*    CANNOT PUSH AVAILABLE-CREDIT PAST CREDIT-LIMIT.  BR-0812.
005360******************************************************************
005370 5100-RESTORE-CREDIT.
005380     MOVE "5100-RESTORE-CREDIT" TO PARA-NAME.
005390     PERFORM 1050-FIND-PARTNER-ROW THRU 1050-EXIT.
005400     IF NOT WS-ROW-FOUND
005410         MOVE 04 TO WS-RETURN-CODE
005420         STRING "PARTNER NOT FOUND: " TRNX-PARTNER-ID
005430             DELIMITED BY SIZE INTO WS-REJECT-REASON
005440         GO TO 5100-EXIT
005450     END-IF.
005460     COMPUTE WS-CALC-NEW-AVAILABLE =
005470         PTNR-AVAILABLE-CREDIT(WS-PARTNER-SUB) + WS-CALC-AMOUNT.
005480     IF WS-CALC-NEW-AVAILABLE > PTNR-CREDIT-LIMIT(WS-PARTNER-SUB)
005490         MOVE PTNR-CREDIT-LIMIT(WS-PARTNER-SUB)
005500                                    TO WS-CALC-NEW-AVAILABLE
005510     END-IF.
005520     MOVE WS-CALC-NEW-AVAILABLE
005530                          TO PTNR-AVAILABLE-CREDIT(WS-PARTNER-SUB).
005540     MOVE WS-TIMESTAMP-OUT TO PTNR-UPDATED-AT(WS-PARTNER-SUB).
005550     MOVE ZERO TO WS-RETURN-CODE.
005560 5100-EXIT.
005570     EXIT.
005580
005590******************************************************************
005600*    5200-CREATE-PARTNER  --  PARTNERSERVICE CREATE PARTNER
005610******************************************************************
005620 5200-CREATE-PARTNER.
005630     MOVE "5200-CREATE-PARTNER" TO PARA-NAME.
005640     PERFORM 780-BUILD-TIMESTAMP THRU 780-EXIT.
005641     IF TRNX-PARTNER-ID = SPACES
005642         MOVE 08 TO WS-RETURN-CODE
005643         MOVE "PARTNER ID MUST BE NON-BLANK"
005644             TO WS-REJECT-REASON
005645         GO TO 5200-EXIT
005646     END-IF.
005647*    SHOP DATA-HYGIENE CHECK, NOT A LEDGER RULE -- REJECTS A
005648*    PARTNER NAME THAT OPENS WITH PUNCTUATION.
005650     IF TRNX-PARTNER-NAME(1:1) NOT = SPACE
005660         AND TRNX-PARTNER-NAME(1:1) IS NOT WS-ALPHA-CLASS
005670             AND (TRNX-PARTNER-NAME(1:1) < "0"
005680                  OR TRNX-PARTNER-NAME(1:1) > "9")
005690         MOVE 08 TO WS-RETURN-CODE
005700         MOVE "PARTNER NAME MUST BEGIN WITH A LETTER OR DIGIT"
005710             TO WS-REJECT-REASON
005720         GO TO 5200-EXIT
005730     END-IF.
005740     IF TRNX-CREDIT-LIMIT < ZERO
005750         MOVE 08 TO WS-RETURN-CODE
005760         MOVE "CREDIT LIMIT MUST BE ZERO OR POSITIVE"
005770             TO WS-REJECT-REASON
005780         GO TO 5200-EXIT
005790     END-IF.
005800     PERFORM 1050-FIND-PARTNER-ROW THRU 1050-EXIT.
005810     IF WS-ROW-FOUND
005820         MOVE 08 TO WS-RETURN-CODE
005830         STRING "PARTNER ID ALREADY EXISTS: " TRNX-PARTNER-ID
005840             DELIMITED BY SIZE INTO WS-REJECT-REASON
005850         GO TO 5200-EXIT
005860     END-IF.
005870     PERFORM 1060-FIND-PARTNER-BY-NAME THRU 1060-EXIT.
005880     IF WS-ROW-FOUND
005890         MOVE 08 TO WS-RETURN-CODE
005900         STRING "PARTNER NAME ALREADY EXISTS: "
005910             TRNX-PARTNER-NAME
005920             DELIMITED BY SIZE INTO WS-REJECT-REASON
005930         GO TO 5200-EXIT
005940     END-IF.
005950     ADD 1 TO WS-PARTNER-COUNT.
005960     SET WS-PARTNER-IDX TO WS-PARTNER-COUNT.
005970     MOVE TRNX-PARTNER-ID   TO PTNR-PARTNER-ID(WS-PARTNER-IDX).
005980     MOVE TRNX-PARTNER-NAME TO PTNR-PARTNER-NAME(WS-PARTNER-IDX).
005990     MOVE TRNX-CREDIT-LIMIT TO PTNR-CREDIT-LIMIT(WS-PARTNER-IDX).
006000     MOVE TRNX-CREDIT-LIMIT
006010                        TO PTNR-AVAILABLE-CREDIT(WS-PARTNER-IDX).
006020     MOVE WS-TIMESTAMP-OUT  TO PTNR-CREATED-AT(WS-PARTNER-IDX).
006030     MOVE WS-TIMESTAMP-OUT  TO PTNR-UPDATED-AT(WS-PARTNER-IDX).
006040     MOVE ZERO TO WS-RETURN-CODE.
006050 5200-EXIT.
006060     EXIT.
006070
006080 1060-FIND-PARTNER-BY-NAME.
006090     MOVE "1060-FIND-PARTNER-BY-NAME" TO PARA-NAME.
006100     MOVE "N" TO WS-FOUND-SW.
006110     PERFORM VARYING WS-PARTNER-SUB FROM 1 BY 1
006120             UNTIL WS-PARTNER-SUB > WS-PARTNER-COUNT
006130         IF PTNR-PARTNER-NAME(WS-PARTNER-SUB) = TRNX-PARTNER-NAME
006140             MOVE "Y" TO WS-FOUND-SW
006150             GO TO 1060-EXIT
006160         END-IF
006170     END-PERFORM.
006190 1060-EXIT.
006200     EXIT.
006210
006220******************************************************************
006230*    780-BUILD-TIMESTAMP  --  BUILD THE ISO-8601 "NOW" STAMP
006240*    USED FOR CREATED-AT/UPDATED-AT.  REBUILT UNDER Y2K PHASE 1
006250*    (11-98) TO HARD-CODE THE "20" CENTURY PREFIX -- SEE THE
006260*    PROGRAM CHANGE LOG.
006270******************************************************************
006280 780-BUILD-TIMESTAMP.
006290     MOVE "780-BUILD-TIMESTAMP" TO PARA-NAME.
006300     ACCEPT WS-CDT-DATE FROM DATE.
006310     ACCEPT WS-CDT-TIME FROM TIME.
006320     MOVE SPACES TO WS-TIMESTAMP-OUT.
006330     STRING "20" WS-CDT-YY "-" WS-CDT-MM "-" WS-CDT-DD "T"
006340             WS-CDT-HH ":" WS-CDT-MIN ":" WS-CDT-SS "."
006350             WS-CDT-HTH "0Z"
006360             DELIMITED BY SIZE INTO WS-TIMESTAMP-OUT.
006370 780-EXIT.
006380     EXIT.
006390
006400******************************************************************
006410*    800-OPEN-FILES / 810-820-830 TABLE LOADS
006420******************************************************************
006430 800-OPEN-FILES.
006440     MOVE "800-OPEN-FILES" TO PARA-NAME.
006450     OPEN INPUT  PARTNER-FILE.
006460     OPEN INPUT  ORDER-FILE.
006470     OPEN INPUT  ORDER-ITEM-FILE.
006480     OPEN INPUT  TRANSACTION-FILE.
006490     OPEN OUTPUT ERROR-LOG-FILE.
006500     IF NOT WS-PARTNER-FILE-OK
006510         DISPLAY "ORDBATCH: OPEN FAILED - PARTNER-FILE "
006520             WS-PARTNER-FILE-STATUS
006530         MOVE 12 TO WS-RETURN-CODE
006540         GO TO 9900-ERROR-RTN
006550     END-IF.
006560     IF NOT WS-ORDER-FILE-OK
006570         DISPLAY "ORDBATCH: OPEN FAILED - ORDER-FILE "
006580             WS-ORDER-FILE-STATUS
006590         MOVE 12 TO WS-RETURN-CODE
006600         GO TO 9900-ERROR-RTN
006610     END-IF.
006620     IF NOT WS-ORDER-ITEM-FILE-OK
006630         DISPLAY "ORDBATCH: OPEN FAILED - ORDER-ITEM-FILE "
006640             WS-ORDER-ITEM-FILE-STATUS
006650         MOVE 12 TO WS-RETURN-CODE
006660         GO TO 9900-ERROR-RTN
006670     END-IF.
006680     IF NOT WS-TRANSACTION-FILE-OK
006690         DISPLAY "ORDBATCH: OPEN FAILED - TRANSACTION-FILE "
006700             WS-TRANSACTION-FILE-STATUS
006710         MOVE 12 TO WS-RETURN-CODE
006720         GO TO 9900-ERROR-RTN
006730     END-IF.
006740 800-EXIT.
006750     EXIT.
006760
006770 810-LOAD-PARTNER-TABLE.
006780     MOVE "810-LOAD-PARTNER-TABLE" TO PARA-NAME.
006790     MOVE ZERO TO WS-PARTNER-COUNT.
006800     PERFORM UNTIL WS-PARTNER-FILE-EOF
006810         READ PARTNER-FILE
006820             AT END
006830                 SET WS-PARTNER-FILE-EOF TO TRUE
006840             NOT AT END
006850                 ADD 1 TO WS-PARTNER-COUNT
006860                 SET WS-PARTNER-IDX TO WS-PARTNER-COUNT
006870                 MOVE PTNR-RECORD
006880                     TO WS-PARTNER-ENTRY(WS-PARTNER-IDX)
006890         END-READ
006900     END-PERFORM.
006910     CLOSE PARTNER-FILE.
006920 810-EXIT.
006930     EXIT.
006940
006950 820-LOAD-ORDER-TABLE.
006960     MOVE "820-LOAD-ORDER-TABLE" TO PARA-NAME.
006970     MOVE ZERO TO WS-ORDER-COUNT.
006980     PERFORM UNTIL WS-ORDER-FILE-EOF
006990         READ ORDER-FILE
007000             AT END
007010                 SET WS-ORDER-FILE-EOF TO TRUE
007020             NOT AT END
007030                 ADD 1 TO WS-ORDER-COUNT
007040                 SET WS-ORDER-IDX TO WS-ORDER-COUNT
007050                 MOVE ORDR-RECORD
007060                     TO WS-ORDER-ENTRY(WS-ORDER-IDX)
007070         END-READ
007080     END-PERFORM.
007090     CLOSE ORDER-FILE.
007100 820-EXIT.
007110     EXIT.
007120
007130 830-LOAD-ORDER-ITEM-TABLE.
007140     MOVE "830-LOAD-ORDER-ITEM-TABLE" TO PARA-NAME.
007150     MOVE ZERO TO WS-ORDER-ITEM-COUNT.
007160     MOVE ZERO TO WS-NEXT-ITEM-ID.
007170     PERFORM UNTIL WS-ORDER-ITEM-FILE-EOF
007180         READ ORDER-ITEM-FILE
007190             AT END
007200                 SET WS-ORDER-ITEM-FILE-EOF TO TRUE
007210             NOT AT END
007220                 ADD 1 TO WS-ORDER-ITEM-COUNT
007230                 SET WS-ORDER-ITEM-IDX TO WS-ORDER-ITEM-COUNT
007240                 MOVE ORIT-RECORD
007250                     TO WS-ORDER-ITEM-ENTRY(WS-ORDER-ITEM-IDX)
007260                 IF ORIT-ITEM-ID(WS-ORDER-ITEM-IDX)
007270                            > WS-NEXT-ITEM-ID
007280                     MOVE ORIT-ITEM-ID(WS-ORDER-ITEM-IDX)
007290                                          TO WS-NEXT-ITEM-ID
007300                 END-IF
007310         END-READ
007320     END-PERFORM.
007330     CLOSE ORDER-ITEM-FILE.
007340 830-EXIT.
007350     EXIT.
007360
007370******************************************************************
007380*    840-850  --  REWRITE THE THREE MASTER FILES AT END OF RUN
007390******************************************************************
007400 840-REWRITE-PARTNER-FILE.
007410     MOVE "840-REWRITE-PARTNER-FILE" TO PARA-NAME.
007420     OPEN OUTPUT PARTNER-FILE.
007430     PERFORM VARYING WS-PARTNER-SUB FROM 1 BY 1
007440             UNTIL WS-PARTNER-SUB > WS-PARTNER-COUNT
007450         MOVE WS-PARTNER-ENTRY(WS-PARTNER-SUB) TO PTNR-RECORD
007460         WRITE PTNR-RECORD
007470     END-PERFORM.
007480     CLOSE PARTNER-FILE.
007490 840-EXIT.
007500     EXIT.
007510
007520 850-REWRITE-ORDER-FILES.
007530     MOVE "850-REWRITE-ORDER-FILES" TO PARA-NAME.
007540     OPEN OUTPUT ORDER-FILE.
007550     PERFORM VARYING WS-ORDER-SUB FROM 1 BY 1
007560             UNTIL WS-ORDER-SUB > WS-ORDER-COUNT
007570         MOVE WS-ORDER-ENTRY(WS-ORDER-SUB) TO ORDR-RECORD
007580         WRITE ORDR-RECORD
007590     END-PERFORM.
007600     CLOSE ORDER-FILE.
007610     OPEN OUTPUT ORDER-ITEM-FILE.
007620     PERFORM VARYING WS-ORDER-ITEM-SUB FROM 1 BY 1
007630             UNTIL WS-ORDER-ITEM-SUB > WS-ORDER-ITEM-COUNT
007640         MOVE WS-ORDER-ITEM-ENTRY(WS-ORDER-ITEM-SUB)
007650                                              TO ORIT-RECORD
007660         WRITE ORIT-RECORD
007670     END-PERFORM.
007680     CLOSE ORDER-ITEM-FILE.
007690 850-EXIT.
007700     EXIT.
007710
007720 900-CLOSE-FILES.
007730     MOVE "900-CLOSE-FILES" TO PARA-NAME.
007740     CLOSE TRANSACTION-FILE.
007750     CLOSE ERROR-LOG-FILE.
007760     DISPLAY "ORDBATCH: TRANSACTIONS READ    = " WS-TRAN-READ-CNT.
007770     DISPLAY "ORDBATCH: TRANSACTIONS ACCEPTED= " WS-TRAN-ACCEPT-CNT.
007780     DISPLAY "ORDBATCH: TRANSACTIONS REJECTED= " WS-TRAN-REJECT-CNT.
007790     DISPLAY "ORDBATCH: END OF RUN".
007800 900-EXIT.
007810     EXIT.
007820
007830******************************************************************
007840*    9000-WRITE-ERROR-LOG  --  ONE LINE PER REJECTED TRANSACTION
007850*    LAYOUT CARRIED OVER FROM THE OLD CICS WS-ERR-LINE BANNER.
007860******************************************************************
007870 9000-WRITE-ERROR-LOG.
007880     MOVE "9000-WRITE-ERROR-LOG" TO PARA-NAME.
007890     MOVE SPACES        TO ERRL-LINE.
007900     MOVE TRNX-TRAN-ID       TO ERRL-TRAN-ID.
007910     MOVE TRNX-FUNCTION-CODE TO ERRL-FUNCTION.
007920     IF TRNX-IS-APPROVE-ORDER OR TRNX-IS-CANCEL-ORDER
007930         MOVE TRNX-AC-ORDER-ID TO ERRL-KEY
007940     ELSE
007950         MOVE TRNX-PARTNER-ID TO ERRL-KEY
007960     END-IF.
007970     MOVE WS-RETURN-CODE TO ERRL-RETURN-CODE.
007980     MOVE WS-REJECT-REASON TO ERRL-REASON.
007990     WRITE ERRL-LINE.
008000 9000-EXIT.
008010     EXIT.
008020
008030******************************************************************
008040*    9900-ERROR-RTN  --  FATAL SYSTEM ERROR, ABEND THE STEP.
008050*    BUSINESS REJECTS (NOT-FOUND, RULE VIOLATION) DO NOT COME
008060*    HERE -- THEY ARE LOGGED AND THE RUN CONTINUES.
008070******************************************************************
008080 9900-ERROR-RTN.
008090     DISPLAY "ORDBATCH: FATAL ERROR IN PARAGRAPH " PARA-NAME.
008100     DISPLAY "ORDBATCH: RETURN CODE " WS-RETURN-CODE.
008110     MOVE 16 TO RETURN-CODE.
008120     STOP RUN.
