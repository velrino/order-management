000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.    ORDLIST.
000130 AUTHOR.        R. HALVORSEN.
000140 INSTALLATION.  WHOLESALE DISTRIBUTION SYSTEMS GROUP.
000150 DATE-WRITTEN.  01/22/93.
000160 DATE-COMPILED. 01/22/93.
000170 SECURITY.      NON-CONFIDENTIAL.
000180******************************************************************
000190*    ORDLIST  -  ORDER LISTING REPORT
000200*
000210*    READS ORDER-FILE AND LISTS EVERY ORDER THAT PASSES THE
000220*    OPTIONAL PARTNER-ID / ORDER-STATUS / CREATED-AT DATE-RANGE
000230*    FILTER READ FROM FILTER-CONTROL-FILE (ONE CONTROL CARD, A
000240*    BLANK FIELD MEANS "DO NOT FILTER ON THIS").  ORDER-FILE MUST
000250*    ARRIVE SORTED PARTNER-ID MAJOR, CREATED-AT DESCENDING MINOR
000260*    -- THE PRECEDING JCL STEP SORTS THE MASTER EXTRACT BEFORE
000270*    THIS PROGRAM RUNS, SO THIS PROGRAM ITSELF DOES NOT SORT.
000280*    THE PARTNER-ID CONTROL BREAK PRINTS A SUBTOTAL EACH TIME
000290*    PARTNER-ID CHANGES, AND THE TRAILER PRINTS THE ORDER COUNT
000300*    AND GRAND TOTAL FOR THE RUN.
000310******************************************************************
000320*                     C H A N G E   L O G
000330******************************************************************
000340*    01-93  R.HALVORSEN   INITIAL VERSION - HEADER/DETAIL/TRAILER,
000350*                         NO FILTER, NO CONTROL BREAK
000360*    07-96  T.OKAFOR      ADDED PARTNER-ID CONTROL BREAK AND THE
000370*                         PARTNER SUBTOTAL LINE, REQ 1140
000380*    11-98  B.WEISS       Y2K PHASE 1 - RUN-DATE HEADING AND THE
000390*                         DATE-RANGE FILTER COMPARE BOTH NOW USE
000400*                         THE FULL ISO CREATED-AT DATE, 2-DIGIT
000410*                         YEAR COMPARE RETIRED
000420*    02-99  B.WEISS       Y2K PHASE 2 - REGRESSION FIX, HEADER
000430*                         RUN DATE WAS STILL BUILDING A 19XX
000440*                         STRING, TICKET Y2K-0031
000450*    08-05  L.FERRANTE    ADDED FILTER-CONTROL-FILE SO THE SAME
000460*                         PROGRAM CAN PRODUCE A PARTNER-SPECIFIC
000470*                         OR STATUS-SPECIFIC SUBSET LISTING
000480*                         WITHOUT A JCL SORT/SELECT STEP AHEAD OF
000490*                         IT, REQ 2570
000500******************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS WS-RERUN-MODE-ON
000590                                OFF STATUS IS WS-RERUN-MODE-OFF
000600     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ORDER-FILE
000650            ASSIGN       TO ORDRFL
000660            ORGANIZATION IS SEQUENTIAL
000670            ACCESS MODE  IS SEQUENTIAL
000680            FILE STATUS  IS WS-ORDER-FILE-STATUS.
000690
000700     SELECT FILTER-CONTROL-FILE
000710            ASSIGN       TO CTLCRD
000720            ORGANIZATION IS SEQUENTIAL
000730            ACCESS MODE  IS SEQUENTIAL
000740            FILE STATUS  IS WS-CONTROL-FILE-STATUS.
000750
000760     SELECT ORDER-REPORT-FILE
000770            ASSIGN       TO RPTOUT
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            ACCESS MODE  IS SEQUENTIAL
000800            FILE STATUS  IS WS-REPORT-FILE-STATUS.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840
000850 FD  ORDER-FILE
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 150 CHARACTERS
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS ORDR-RECORD.
000910     COPY ORDDREC.
000920
000930 FD  FILTER-CONTROL-FILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 80 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS CTLCRD-RECORD.
000990 01  CTLCRD-RECORD.
001000     05  CTLCRD-PARTNER-ID       PIC X(20).
001010     05  CTLCRD-ORDER-STATUS     PIC X(10).
001020     05  CTLCRD-DATE-FROM        PIC X(10).
001030     05  CTLCRD-DATE-TO          PIC X(10).
001040     05  FILLER                  PIC X(30).
001050
001060 FD  ORDER-REPORT-FILE
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE OMITTED
001090     RECORD CONTAINS 132 CHARACTERS
001100     DATA RECORD IS RPTL-PRINT-LINE.
001110     COPY RPTLREC.
001120
001130 WORKING-STORAGE SECTION.
001140
001150 01  FILE-STATUS-CODES.
001160     05  WS-ORDER-FILE-STATUS        PIC X(2).
001170         88  WS-ORDER-FILE-OK            VALUE "00".
001180         88  WS-ORDER-FILE-EOF           VALUE "10".
001190     05  WS-CONTROL-FILE-STATUS      PIC X(2).
001200         88  WS-CONTROL-FILE-OK          VALUE "00".
001210         88  WS-CONTROL-FILE-EOF         VALUE "10".
001220     05  WS-REPORT-FILE-STATUS       PIC X(2).
001230         88  WS-REPORT-FILE-OK           VALUE "00".
001240
001250 01  WS-RETURN-CODE                  PIC 9(2)  COMP.
001260     88  WS-RC-SUCCESS                   VALUE 00.
001270     88  WS-RC-SYSTEM-ERROR              VALUE 12.
001280
001290 01  WS-CONTROL-SWITCHES.
001300     05  WS-EOF-ORDER-SW             PIC X(1)  VALUE "N".
001310         88  WS-EOF-ORDER                VALUE "Y".
001320     05  WS-FILTER-PASS-SW           PIC X(1)  VALUE "N".
001330         88  WS-ROW-PASSES-FILTER        VALUE "Y".
001340     05  WS-RERUN-MODE-ON            PIC X(1).
001350     05  WS-RERUN-MODE-OFF           PIC X(1).
001360
001370 01  PARA-NAME                       PIC X(40).
001380
001390 01  WS-BREAK-FIELDS.
001400     05  WS-PRIOR-PARTNER-ID         PIC X(20)  VALUE SPACES.
001410     05  WS-PARTNER-SUBTOTAL         PIC S9(10)V99 COMP-3.
001420
001430 01  WS-RUN-TOTALS.
001440     05  WS-ORDER-COUNT              PIC 9(6)  COMP.
001450     05  WS-GRAND-TOTAL              PIC S9(10)V99 COMP-3.
001460
001470 01  WS-CURRENT-DATE.
001480     05  WS-CD-YY                    PIC 9(2).
001490     05  WS-CD-MM                    PIC 9(2).
001500     05  WS-CD-DD                    PIC 9(2).
001510 01  WS-RUN-DATE-OUT                 PIC X(10).
001580
001590 LINKAGE SECTION.
001600
001610 PROCEDURE DIVISION.
001620
001630 MAIN-PROGRAM-PROC.
001640     PERFORM 000-SETUP-RTN THRU 000-EXIT.
001650     PERFORM 100-MAIN-PROC THRU 100-EXIT
001660         UNTIL WS-EOF-ORDER.
001680     PERFORM 500-TRAILER-PROC THRU 500-EXIT.
001690     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
001700     STOP RUN.
001710 MAIN-PROGRAM-EXIT.
001720     EXIT.
001730
001740 000-SETUP-RTN.
001750     DISPLAY "ORDLIST: START OF RUN".
001760     MOVE "000-SETUP-RTN" TO PARA-NAME.
001770     IF WS-RERUN-MODE-ON = "1"
001780         DISPLAY "ORDLIST: UPSI-0 SET - TEST RERUN MODE"
001790     END-IF.
001800     MOVE ZERO TO WS-ORDER-COUNT WS-GRAND-TOTAL WS-PARTNER-SUBTOTAL.
001810     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001820     PERFORM 810-READ-CONTROL-CARD THRU 810-EXIT.
001830     PERFORM 780-BUILD-RUN-DATE THRU 780-EXIT.
001840     PERFORM 150-HEADER-PROC THRU 150-EXIT.
001850     PERFORM 700-READ-ORDER THRU 700-EXIT.
001860 000-EXIT.
001870     EXIT.
001880
001890******************************************************************
001900*    100-MAIN-PROC  --  ONE PASS PER ORDER RECORD ALREADY READ
001910*    INTO ORDR-RECORD.  APPLIES THE FILTER, FIRES THE PARTNER-ID
001920*    CONTROL BREAK, PRINTS THE DETAIL LINE, THEN READS THE NEXT
001930*    RECORD.
001940******************************************************************
001950 100-MAIN-PROC.
001960     MOVE "100-MAIN-PROC" TO PARA-NAME.
001970     PERFORM 200-FILTER-ROW THRU 200-EXIT.
001980     IF WS-ROW-PASSES-FILTER
001990         IF ORDR-PARTNER-ID NOT = WS-PRIOR-PARTNER-ID
001991                AND WS-PRIOR-PARTNER-ID NOT = SPACES
001992             PERFORM 400-SUBTOTAL-PROC THRU 400-EXIT
001993         END-IF
002000         PERFORM 300-DETAIL-PROC THRU 300-EXIT
002010         MOVE ORDR-PARTNER-ID TO WS-PRIOR-PARTNER-ID
002020     END-IF.
002030     PERFORM 700-READ-ORDER THRU 700-EXIT.
002040 100-EXIT.
002050     EXIT.
002060
002070******************************************************************
002080*    200-FILTER-ROW  --  OPTIONAL PARTNER-ID / ORDER-STATUS /
002090*    CREATED-AT DATE-RANGE FILTER.  A BLANK CONTROL-CARD FIELD
002100*    MEANS THAT CRITERION IS NOT APPLIED.  REQ 2570.
002110******************************************************************
002120 200-FILTER-ROW.
002130     MOVE "200-FILTER-ROW" TO PARA-NAME.
002140     MOVE "Y" TO WS-FILTER-PASS-SW.
002150     IF CTLCRD-PARTNER-ID NOT = SPACES
002160             AND CTLCRD-PARTNER-ID NOT = ORDR-PARTNER-ID
002170         MOVE "N" TO WS-FILTER-PASS-SW
002180         GO TO 200-EXIT
002190     END-IF.
002200     IF CTLCRD-ORDER-STATUS NOT = SPACES
002210             AND CTLCRD-ORDER-STATUS NOT = ORDR-ORDER-STATUS
002220         MOVE "N" TO WS-FILTER-PASS-SW
002230         GO TO 200-EXIT
002240     END-IF.
002250     IF CTLCRD-DATE-FROM NOT = SPACES
002260             AND ORDR-CR-DATE < CTLCRD-DATE-FROM
002270         MOVE "N" TO WS-FILTER-PASS-SW
002280         GO TO 200-EXIT
002290     END-IF.
002300     IF CTLCRD-DATE-TO NOT = SPACES
002310             AND ORDR-CR-DATE > CTLCRD-DATE-TO
002320         MOVE "N" TO WS-FILTER-PASS-SW
002330         GO TO 200-EXIT
002340     END-IF.
002350 200-EXIT.
002360     EXIT.
002370
002380 300-DETAIL-PROC.
002390     MOVE "300-DETAIL-PROC" TO PARA-NAME.
002400     MOVE SPACES             TO RPTL-DETAIL-LINE.
002410     MOVE ORDR-ORDER-ID      TO RPTL-DTL-ORDER-ID.
002420     MOVE ORDR-PARTNER-ID    TO RPTL-DTL-PARTNER-ID.
002430     MOVE ORDR-ORDER-STATUS  TO RPTL-DTL-STATUS.
002440     MOVE ORDR-TOTAL-AMOUNT  TO RPTL-DTL-TOTAL.
002450     MOVE ORDR-CREATED-AT    TO RPTL-DTL-CREATED-AT.
002460     WRITE RPTL-PRINT-LINE FROM RPTL-DETAIL-LINE
002470         AFTER ADVANCING 1 LINES.
002480     ADD ORDR-TOTAL-AMOUNT TO WS-PARTNER-SUBTOTAL.
002490     ADD ORDR-TOTAL-AMOUNT TO WS-GRAND-TOTAL.
002500     ADD 1 TO WS-ORDER-COUNT.
002510 300-EXIT.
002520     EXIT.
002530
002540******************************************************************
002550*    400-SUBTOTAL-PROC  --  PARTNER-ID CONTROL BREAK, REQ 1140.
002560******************************************************************
002570 400-SUBTOTAL-PROC.
002580     MOVE "400-SUBTOTAL-PROC" TO PARA-NAME.
002590     MOVE SPACES               TO RPTL-SUBTOTAL-LINE.
002600     MOVE WS-PRIOR-PARTNER-ID  TO RPTL-SUB-PARTNER-ID.
002610     MOVE WS-PARTNER-SUBTOTAL  TO RPTL-SUB-TOTAL.
002620     WRITE RPTL-PRINT-LINE FROM RPTL-SUBTOTAL-LINE
002630         AFTER ADVANCING 2 LINES.
002640     MOVE ZERO TO WS-PARTNER-SUBTOTAL.
002650 400-EXIT.
002660     EXIT.
002670
002680 500-TRAILER-PROC.
002690     MOVE "500-TRAILER-PROC" TO PARA-NAME.
002700     IF WS-PRIOR-PARTNER-ID NOT = SPACES
002710         PERFORM 400-SUBTOTAL-PROC THRU 400-EXIT
002720     END-IF.
002730     MOVE SPACES            TO RPTL-TOTAL-LINE.
002740     MOVE WS-ORDER-COUNT    TO RPTL-TOT-COUNT.
002750     MOVE WS-GRAND-TOTAL    TO RPTL-TOT-AMOUNT.
002760     WRITE RPTL-PRINT-LINE FROM RPTL-TOTAL-LINE
002770         AFTER ADVANCING 2 LINES.
002780 500-EXIT.
002790     EXIT.
002800
002810 150-HEADER-PROC.
002820     MOVE "150-HEADER-PROC" TO PARA-NAME.
002830     MOVE SPACES            TO RPTL-HEADER-LINE.
002840     MOVE WS-RUN-DATE-OUT   TO RPTL-HDR-RUN-DATE.
002850     WRITE RPTL-PRINT-LINE FROM RPTL-HEADER-LINE
002860         AFTER ADVANCING PAGE.
002870 150-EXIT.
002880     EXIT.
002890
002900 700-READ-ORDER.
002910     MOVE "700-READ-ORDER" TO PARA-NAME.
002920     READ ORDER-FILE
002930         AT END
002940             MOVE "Y" TO WS-EOF-ORDER-SW
002950     END-READ.
002960 700-EXIT.
002970     EXIT.
002980
002990******************************************************************
003000*    780-BUILD-RUN-DATE  --  BUILD THE ISO YYYY-MM-DD HEADING
003010*    DATE.  REBUILT UNDER Y2K PHASE 1/2 (11-98, 02-99) TO STOP
003020*    PRINTING A 19XX CENTURY -- SEE THE PROGRAM CHANGE LOG.
003030******************************************************************
003040 780-BUILD-RUN-DATE.
003050     MOVE "780-BUILD-RUN-DATE" TO PARA-NAME.
003060     ACCEPT WS-CURRENT-DATE FROM DATE.
003070     MOVE SPACES TO WS-RUN-DATE-OUT.
003080     STRING "20" WS-CD-YY "-" WS-CD-MM "-" WS-CD-DD
003090             DELIMITED BY SIZE INTO WS-RUN-DATE-OUT.
003100 780-EXIT.
003110     EXIT.
003120
003130 800-OPEN-FILES.
003140     MOVE "800-OPEN-FILES" TO PARA-NAME.
003150     OPEN INPUT  ORDER-FILE.
003160     OPEN INPUT  FILTER-CONTROL-FILE.
003170     OPEN OUTPUT ORDER-REPORT-FILE.
003180     IF NOT WS-ORDER-FILE-OK
003190         DISPLAY "ORDLIST: OPEN FAILED - ORDER-FILE "
003200             WS-ORDER-FILE-STATUS
003210         MOVE 12 TO WS-RETURN-CODE
003220         GO TO 9900-ERROR-RTN
003230     END-IF.
003240     IF NOT WS-CONTROL-FILE-OK
003250         DISPLAY "ORDLIST: OPEN FAILED - FILTER-CONTROL-FILE "
003260             WS-CONTROL-FILE-STATUS
003270         MOVE 12 TO WS-RETURN-CODE
003280         GO TO 9900-ERROR-RTN
003290     END-IF.
003300 800-EXIT.
003310     EXIT.
003320
003330******************************************************************
003340*    810-READ-CONTROL-CARD  --  ONE CARD READ AND HELD FOR THE
003350*    LIFE OF THE RUN.  A MISSING/EMPTY CONTROL FILE (AT END ON
003360*    THE FIRST READ) MEANS "NO FILTER", NOT AN ERROR -- MOVE
003370*    SPACES TO ALL CRITERIA SO 200-FILTER-ROW PASSES EVERYTHING.
003380******************************************************************
003390 810-READ-CONTROL-CARD.
003400     MOVE "810-READ-CONTROL-CARD" TO PARA-NAME.
003410     READ FILTER-CONTROL-FILE
003420         AT END
003430             MOVE SPACES TO CTLCRD-RECORD
003440     END-READ.
003450     CLOSE FILTER-CONTROL-FILE.
003451*    SHOP DATA-HYGIENE CHECK, NOT A SPEC RULE -- A DATE FIELD
003452*    THAT DOES NOT LEAD WITH A DIGIT IS TREATED AS BLANK (NO
003453*    FILTER ON THAT CRITERION) RATHER THAN ABENDING THE STEP
003454*    OVER A MISPUNCHED CONTROL CARD.
003455     IF CTLCRD-DATE-FROM NOT = SPACES
003456             AND CTLCRD-DATE-FROM(1:1) IS NOT WS-NUMERIC-CLASS
003457         MOVE SPACES TO CTLCRD-DATE-FROM
003458     END-IF.
003459     IF CTLCRD-DATE-TO NOT = SPACES
003460             AND CTLCRD-DATE-TO(1:1) IS NOT WS-NUMERIC-CLASS
003461         MOVE SPACES TO CTLCRD-DATE-TO
003462     END-IF.
003470 810-EXIT.
003480     EXIT.
003485
003490 900-CLOSE-FILES.
003500     MOVE "900-CLOSE-FILES" TO PARA-NAME.
003510     CLOSE ORDER-FILE.
003520     CLOSE ORDER-REPORT-FILE.
003530     DISPLAY "ORDLIST: ORDERS LISTED = " WS-ORDER-COUNT.
003540     DISPLAY "ORDLIST: END OF RUN".
003550 900-EXIT.
003560     EXIT.
003570
003580******************************************************************
003590*    9900-ERROR-RTN  --  FATAL SYSTEM ERROR, ABEND THE STEP.
003600******************************************************************
003610 9900-ERROR-RTN.
003620     DISPLAY "ORDLIST: FATAL ERROR IN PARAGRAPH " PARA-NAME.
003630     DISPLAY "ORDLIST: RETURN CODE " WS-RETURN-CODE.
003640     MOVE 16 TO RETURN-CODE.
003650     STOP RUN.
